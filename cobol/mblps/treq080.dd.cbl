000100*----------------------------------------------------------------
000200* CNP080-TREQ-REC - TRADE-REQUEST FEED FOR NEW-TRADE CREATION
000300* ONE RECORD PER NEW TRADE TO BE CREATED, LINE SEQUENTIAL, READ BY
000400* MB2300 IN INPUT ORDER.  MB2300 IS THE PRODUCER OF TR1100-REC
000500* ROWS CONSUMED BY MB2200 - SEE MB1500.CBL BANNER.  RQ#4488.
000600*----------------------------------------------------------------
000700 01  CNP080-TREQ-REC.
000800     05  N-TRADE-ID                   PIC 9(9).
000900     05  N-MEMBER-ID                  PIC 9(9).
001000     05  N-PAYMENT-AMOUNT             PIC S9(9).
001100     05  N-PAYBACK-AMOUNT             PIC S9(9).
001200     05  FILLER                       PIC X(44).

000100*----------------------------------------------------------------
000200* CNP080-TRAN-REC - TRADE-TRANSACTION POSTING FEED
000300* ONE TRANSACTION-RECORD PER INPUT LINE, LINE SEQUENTIAL.  READ
000400* BY MB2200 IN INPUT ORDER - NO KEY, NO SORT.  80-BYTE RECORD,
000500* NAMED AFTER THE OLD CNP750 FEED THIS REPLACED (RQ#4488, EJ).
000600*----------------------------------------------------------------
000700 01  CNP080-TRAN-REC.
000800     05  T-TYPE                   PIC X(4).
000900         88  T-TYPE-PAY           VALUE 'PAY '.
001000         88  T-TYPE-PCAN          VALUE 'PCAN'.
001100         88  T-TYPE-BACK          VALUE 'BACK'.
001200         88  T-TYPE-BCAN          VALUE 'BCAN'.
001300     05  T-TRADE-ID               PIC 9(9).
001400     05  T-RUN-DATE               PIC 9(8).
001500     05  T-RUN-DATE-R REDEFINES T-RUN-DATE.
001600         10  T-RUN-DATE-CCYY      PIC 9(4).
001700         10  T-RUN-DATE-MM        PIC 9(2).
001800         10  T-RUN-DATE-DD        PIC 9(2).
001900     05  FILLER                   PIC X(59).

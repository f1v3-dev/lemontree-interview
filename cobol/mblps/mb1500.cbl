000100*----------------------------------------------------------------
000200* TR1100-REC - TRADE MASTER RECORD (PAYMENT + PAYBACK PAIR)
000300* ONE RECORD PER REQUESTED TRADE.  RELATIVE FILE, RELATIVE RECORD
000400* NUMBER = TR1100-TRADE-ID (SEE MB2100/MB2200/MB2300 FILE-CONTROL).
000500* A TRADE IS CREATED WAIT/WAIT BY MB2300 (TRADE-CREATION JOB) AND
000600* DRIVEN TO DONE/CNCL BY MB2200 (POSTING JOB) ONE TRANSACTION-
000700* RECORD AT A TIME.  KW = WHOLE-WON, NO DECIMAL PLACES.  RQ#4488.
000800*----------------------------------------------------------------
000900 01  TR1100-REC.
001000     05  TR1100-TRADE-ID                PIC 9(9).
001100     05  TR1100-TRADE-ID-R REDEFINES TR1100-TRADE-ID.
001200         10  TR1100-TRADE-ID-HI         PIC 9(4).
001300         10  TR1100-TRADE-ID-LO         PIC 9(5).
001400     05  TR1100-MEMBER-ID                PIC 9(9).
001500     05  FILLER                          PIC X(2).
001600*----------------------------------------------------------------
001700* PAYMENT SIDE OF THE PAIR
001800*----------------------------------------------------------------
001900     05  TR1100-PAYMENT-DATA.
002000         10  TR1100-PAYMENT-AMOUNT       PIC S9(9) COMP-3.
002100         10  TR1100-PAYMENT-STATUS       PIC X(5).
002200             88  TR1100-PAYMENT-WAIT     VALUE 'WAIT '.
002300             88  TR1100-PAYMENT-DONE     VALUE 'DONE '.
002400             88  TR1100-PAYMENT-CNCL     VALUE 'CNCL '.
002500         10  TR1100-PAYMENT-APPROVED-DT  PIC 9(8).
002600         10  TR1100-PAYMENT-APPR-DT-R REDEFINES
002700                                     TR1100-PAYMENT-APPROVED-DT.
002800             15  TR1100-PAY-APPR-CCYY    PIC 9(4).
002900             15  TR1100-PAY-APPR-MM      PIC 9(2).
003000             15  TR1100-PAY-APPR-DD      PIC 9(2).
003100         10  TR1100-PAYMENT-CANCELED-DT  PIC 9(8).
003200*----------------------------------------------------------------
003300* PAYBACK (CASHBACK) SIDE OF THE PAIR
003400*----------------------------------------------------------------
003500     05  TR1100-PAYBACK-DATA.
003600         10  TR1100-PAYBACK-AMOUNT       PIC S9(9) COMP-3.
003700         10  TR1100-PAYBACK-STATUS       PIC X(5).
003800             88  TR1100-PAYBACK-WAIT     VALUE 'WAIT '.
003900             88  TR1100-PAYBACK-DONE     VALUE 'DONE '.
004000             88  TR1100-PAYBACK-CNCL     VALUE 'CNCL '.
004100         10  TR1100-PAYBACK-APPROVED-DT  PIC 9(8).
004200         10  TR1100-PAYBACK-CANCELED-DT  PIC 9(8).
004300*----------------------------------------------------------------
004400* TRADE REQUEST CONTEXT - CARRIED FROM THE ORIGINAL ONLINE
004500* REQUEST LAYER, NOT REQUIRED BY THE BATCH POSTING RULES BUT
004600* KEPT ON THE RECORD FOR RECONCILIATION (RQ#4488, EJ).
004700*----------------------------------------------------------------
004800     05  TR1100-REQUEST-DATA.
004900         10  TR1100-CHANNEL-CODE         PIC X(2).
005000             88  TR1100-CHANNEL-APP      VALUE 'AP'.
005100             88  TR1100-CHANNEL-WEB      VALUE 'WB'.
005200             88  TR1100-CHANNEL-POS      VALUE 'PS'.
005300         10  TR1100-MERCHANT-CODE        PIC X(10).
005400         10  TR1100-REQUEST-DT           PIC 9(8).
005500         10  TR1100-MEMO                 PIC X(30).
005600         10  FILLER                      PIC X(8).
005700     05  FILLER                          PIC X(20).

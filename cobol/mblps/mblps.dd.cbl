000100*----------------------------------------------------------------
000200* MBLPS MEMBER MASTER RECORD - MB-REC
000300* ONE RECORD PER MEMBER OF THE PREPAID-BALANCE LEDGER.  RELATIVE
000400* FILE, RELATIVE RECORD NUMBER = MB-MEMBER-ID (SEE MB2100/MB2200/
000500* MB2300 FILE-CONTROL).  KW = SOUTH KOREAN WON, WHOLE-UNIT MONEY,
000600* NO DECIMAL PLACES - SEE MB-MONEY-FIELDS BELOW.  ORIGINALLY A
000700* ROW-LOCKED TABLE ON THE ONLINE SIDE; THE BATCH TIER OWNS THE
000800* FILE OUTRIGHT SO NO LOCK BYTE IS CARRIED HERE.  RQ#4471, EJ.
000900*----------------------------------------------------------------
001000 01  MB-REC.
001100     05  MB-MEMBER-ID-FIELDS.
001200         10  MB-MEMBER-ID               PIC 9(9).
001300         10  MB-MEMBER-ID-R REDEFINES MB-MEMBER-ID.
001400             15  MB-MEMBER-ID-HI        PIC 9(4).
001500             15  MB-MEMBER-ID-LO        PIC 9(5).
001600         10  FILLER                     PIC X(6).
001700     05  MB-NAME-FIELDS.
001800         10  MB-MEMBER-NAME             PIC X(40).
001900         10  MB-MEMBER-NAME-R REDEFINES MB-MEMBER-NAME.
002000             15  MB-MEMBER-NAME-30      PIC X(30).
002100             15  MB-MEMBER-NAME-SFX     PIC X(10).
002200         10  FILLER                     PIC X(10).
002300     05  MB-STATUS-FIELDS.
002400         10  MB-IS-DELETED              PIC X(1).
002500             88  MB-DELETED             VALUE 'Y'.
002600             88  MB-NOT-DELETED         VALUE 'N'.
002700         10  MB-MEMBER-OPEN-DATE.
002800             15  MB-OPEN-YY             PIC S9(3) COMP-3.
002900             15  MB-OPEN-MM             PIC 9(2).
003000             15  MB-OPEN-DD             PIC 9(2).
003100         10  MB-MEMBER-CLOSED-DATE.
003200             15  MB-CLOSED-YY           PIC S9(3) COMP-3.
003300             15  MB-CLOSED-MM           PIC 9(2).
003400             15  MB-CLOSED-DD           PIC 9(2).
003500         10  MB-MEMBER-TIER-CODE        PIC X(2).
003600             88  MB-TIER-STANDARD       VALUE 'ST'.
003700             88  MB-TIER-PREMIUM        VALUE 'PR'.
003800             88  MB-TIER-CORPORATE      VALUE 'CO'.
003900         10  MB-MEMBER-BRANCH-CODE      PIC X(4).
004000         10  MB-MEMBER-LANG-PREF        PIC X(2).
004100         10  FILLER                     PIC X(6).
004200*----------------------------------------------------------------
004300* DOLLAR (WON) BALANCE AND LIMIT FIELDS - RQ#4471, 03/1994, EJ
004400* NO FRACTIONAL SUBUNIT EXISTS IN THIS DOMAIN; ALL MONEY FIELDS
004500* ARE WHOLE-WON COMP-3 WITH ZERO DECIMAL PLACES.
004600*----------------------------------------------------------------
004700     05  MB-MONEY-FIELDS.
004800         10  MB-BALANCE                 PIC S9(9) COMP-3.
004900         10  MB-BALANCE-LIMIT           PIC S9(9) COMP-3.
005000         10  MB-ONCE-LIMIT              PIC S9(9) COMP-3.
005100         10  MB-DAILY-LIMIT             PIC S9(9) COMP-3.
005200         10  MB-MONTHLY-LIMIT           PIC S9(9) COMP-3.
005300         10  MB-DAILY-ACCUM             PIC S9(9) COMP-3.
005400         10  MB-MONTHLY-ACCUM           PIC S9(9) COMP-3.
005500     05  MB-MONEY-FIELDS-R REDEFINES MB-MONEY-FIELDS.
005600         10  MB-MONEY-TABLE  OCCURS 7 TIMES
005700                             PIC S9(9) COMP-3.
005800*----------------------------------------------------------------
005900* TRAILING 12-MONTH ACCUMULATOR HISTORY - KEPT FOR THE ANNUAL
006000* SPENDING-PATTERN EXTRACT (MB2900, NOT IN THIS RELEASE - RQ#5106)
006100*----------------------------------------------------------------
006200     05  MB-MONTHLY-HISTORY.
006300         10  MB-HIST-MONTH-DATA  OCCURS 12 TIMES
006400                                 INDEXED BY MB-HIST-IX.
006500             15  MB-HIST-YYMM           PIC 9(6).
006600             15  MB-HIST-PAID-TOTAL     PIC S9(9) COMP-3.
006700             15  MB-HIST-PAYBACK-TOTAL  PIC S9(9) COMP-3.
006800*----------------------------------------------------------------
006900* AUDIT / LAST-MAINTENANCE FIELDS
007000*----------------------------------------------------------------
007100     05  MB-AUDIT-FIELDS.
007200         10  MB-LAST-RESET-DAILY-DT     PIC 9(8).
007300         10  MB-LAST-RESET-MONTHLY-DT   PIC 9(8).
007400         10  MB-LAST-TXN-DT             PIC 9(8).
007500         10  MB-LAST-MAINT-USERID       PIC X(8).
007600         10  MB-LAST-MAINT-JOB          PIC X(8).
007700         10  FILLER                     PIC X(16).
007800*----------------------------------------------------------------
007900* CONTACT / NOTIFICATION / SETTLEMENT FIELDS
008000*----------------------------------------------------------------
008100     05  MB-CONTACT-FIELDS.
008200         10  MB-TELE-NO                 PIC X(12).
008300         10  MB-EMAIL-ADDR              PIC X(40).
008400         10  MB-SMS-NOTIFY-SW           PIC X.
008500             88  MB-SMS-NOTIFY-ON       VALUE 'Y'.
008600         10  MB-EMAIL-NOTIFY-SW         PIC X.
008700             88  MB-EMAIL-NOTIFY-ON     VALUE 'Y'.
008800         10  FILLER                     PIC X(18).
008900     05  MB-SETTLEMENT-FIELDS.
009000         10  MB-SETTLE-BANK-CODE        PIC X(4).
009100         10  MB-SETTLE-ACCT-NO          PIC X(16).
009200         10  FILLER                     PIC X(10).
009300     05  FILLER                         PIC X(60).

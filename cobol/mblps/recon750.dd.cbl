000100*----------------------------------------------------------------
000200* CNP080-RECON-REC - POSTING-RESULT RECORD
000300* ONE RECORD WRITTEN TO RESULT-FILE PER TRANSACTION-RECORD
000400* PROCESSED BY MB2200, SUCCESS OR GUARDED FAILURE ALIKE.  LINE
000500* SEQUENTIAL, WRITTEN IN PROCESSING ORDER - NO CONTROL BREAKS,
000600* NO TOTALS.  NAMED AFTER THE OLD CNP750 RECON FEED (RQ#4488).
000700*----------------------------------------------------------------
000800 01  CNP080-RECON-REC.
000900     05  R-TRADE-ID                   PIC 9(9).
001000     05  R-TXN-TYPE                   PIC X(4).
001100     05  R-CODE                       PIC X(4).
001200         88  R-CODE-OK                VALUE 'OK  '.
001300     05  FILLER                       PIC X(1).
001400     05  R-MESSAGE                    PIC X(40).
001500     05  FILLER                       PIC X(22).

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   MB2200.
000300 AUTHOR.       EJ.
000400 INSTALLATION. CNP DATA CENTER.
000500 DATE-WRITTEN. 06/01/89.
000600 DATE-COMPILED.
000700 SECURITY.     CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900*  M B 2 2 0 0  -  TRADE-TRANSACTION POSTING JOB
001000*  READS TRANSACTION-FILE (CNP080-TRAN-REC) ONE LINE AT A TIME,
001100*  LOOKS UP THE TRADE AND ITS OWNING MEMBER, AND POSTS ONE OF
001200*  FOUR ACTIONS: PAY / PCAN / BACK / BCAN.  EACH ACTION IS A
001300*  GUARDED STATE TRANSITION WITH BALANCE/LIMIT ARITHMETIC - SEE
001400*  THE 2300/2400/2500/2600 PARAGRAPHS BELOW.  ORIGINALLY RUN
001500*  UNDER ROW-LEVEL LOCKS ON THE ONLINE SIDE; THIS BATCH PORT IS
001600*  SINGLE-THREADED SO THE LOCKS ARE GONE BUT THE GUARD RULES
001700*  THEY PROTECTED ARE NOT.  RQ#4488.
001800*----------------------------------------------------------------
001900* CHANGE LOG
002000*----------------------------------------------------------------
002100* 06/01/89  EJ     RQ#4488  ORIGINAL CODING - PAY AND BACK ONLY.    RQ4488
002200* 09/27/89  EJ     RQ#4488  PCAN AND BCAN ADDED, INCLUDING THE      RQ4488
002300*                           CASCADING PAYBACK CANCEL OUT OF PCAN.
002400* 02/14/91  RHV    RQ#4530  FILE STATUS CHECKED AFTER EVERY I/O     RQ4530
002500*                           AGAINST MEMBER-FILE AND TRADE-FILE.
002600* 08/30/92  RHV    RQ#4577  ONCE/DAILY/MONTHLY LIMIT GUARDS WERE    RQ4577
002700*                           COMPARING SIGNED AND UNSIGNED FIELDS -
002800*                           CORRECTED TO MATCH THE PICTURE CLAUSES
002900*                           ON MB-REC, NO MORE TRUNCATION ON THE
003000*                           COMPARE.
003100* 05/12/94  DPK    RQ#4650  REDUNDANT BALANCE-LACK CHECK (RULE 6    RQ4650
003200*                           BELOW) RESTORED AFTER BEING DROPPED
003300*                           IN A PRIOR CLEANUP - AUDIT WANTED BOTH
003400*                           CHECKS LEFT IN PLACE, NOT JUST ONE.
003500* 02/11/98  DPK    RQ#4901  Y2K REMEDIATION - TRANSACTION-RECORD    RQ4901
003600*                           AND TRADE-RECORD DATE FIELDS ARE ALL
003700*                           CCYYMMDD ALREADY, NO 2-DIGIT YEAR
003800*                           WINDOWING ON THIS PROGRAM.  TESTED
003900*                           AGAINST THE 1999/2000 ROLLOVER DECK.
004000* 06/30/99  DPK    RQ#4901  Y2K FINAL SIGN-OFF.                     RQ4901
004100* 04/02/01  LMS    RQ#5009  RESULT-FILE RECORD ADDED (CNP080-       RQ5009
004200*                           RECON-REC) - OPERATIONS NEEDED A
004300*                           PER-TRANSACTION AUDIT TRAIL, NOT JUST
004400*                           A JOB LOG COUNT.
004500* 11/18/04  LMS    RQ#5144  SAME-DAY / SAME-MONTH ACCUMULATOR       RQ5144
004600*                           ROLLBACK ON PCAN SPLIT INTO TWO
004700*                           INDEPENDENT CHECKS PER REVISED
004800*                           BUSINESS RULE - WAS WRONGLY SKIPPING
004900*                           THE MONTHLY ROLLBACK WHEN THE DAY
005000*                           CHECK FAILED.
005100* 10/10/13  JQT    RQ#5512  RENUMBERED/RENAMED FROM SETMB2000 TO    RQ5512
005200*                           MB2200 TO JOIN THE MB2100/MB2300
005300*                           BATCH SUITE; PROGRAM-ID LEFT AS
005400*                           SETMB2000.CBL ON THE SOURCE MEMBER
005500*                           FOR HISTORY, JCL STEP RENAMED MB2200.
005600*----------------------------------------------------------------
005700 ENVIRONMENT DIVISION.
005800*
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     CONSOLE IS CRT.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500* /cnp/data/tran/12345p.tran
006600     SELECT TRANSACTION-FILE ASSIGN TO DYNAMIC WS-TRAN-PATH
006700            ORGANIZATION RECORD SEQUENTIAL
006800            FILE STATUS IS WS-TRAN-STATUS.
006900* /cnp/data/result/12345p.result
007000     SELECT RESULT-FILE ASSIGN TO DYNAMIC WS-RESULT-PATH
007100            ORGANIZATION RECORD SEQUENTIAL
007200            FILE STATUS IS WS-RESULT-STATUS.
007300     SELECT TRADE-FILE ASSIGN TO DYNAMIC WS-TRADE-PATH
007400            ORGANIZATION IS RELATIVE
007500            ACCESS MODE IS RANDOM
007600            RELATIVE KEY IS WS-TRADE-RRN
007700            FILE STATUS IS WS-TRADE-STATUS.
007800     SELECT MEMBER-FILE ASSIGN TO DYNAMIC WS-MEMBER-PATH
007900            ORGANIZATION IS RELATIVE
008000            ACCESS MODE IS RANDOM
008100            RELATIVE KEY IS WS-MEMBER-RRN
008200            FILE STATUS IS WS-MEMBER-STATUS.
008300*
008400 DATA DIVISION.
008500*
008600 FILE SECTION.
008700*
008800 FD  TRANSACTION-FILE
008900     RECORD CONTAINS 80 CHARACTERS
009000     LABEL RECORDS ARE STANDARD
009100     DATA RECORD IS CNP080-TRAN-REC.
009200 copy '/cnp/devel/tran750.dd.cbl'.
009300*
009400 FD  RESULT-FILE
009500     RECORD CONTAINS 80 CHARACTERS
009600     DATA RECORD IS CNP080-RECON-REC.
009700 copy '/cnp/devel/recon750.dd.cbl'.
009800*
009900 FD  TRADE-FILE
010000     LABEL RECORDS ARE STANDARD
010100     DATA RECORD IS TR1100-REC.
010200 copy '/cnp/devel/mb1500.cbl'.
010300*
010400 FD  MEMBER-FILE
010500     LABEL RECORDS ARE STANDARD
010600     DATA RECORD IS MB-REC.
010700 copy '/cnp/devel/mblps.dd.cbl'.
010800*
010900 WORKING-STORAGE SECTION.
011000*
011100 01  WS-COMMAND-LINE              PIC X(100).
011200 01  WS-TRAN-PATH.
011300     05  FILLER                   PIC X(15) VALUE '/cnp/data/tran/'.
011400     05  WS-TRAN-NAME             PIC X(64).
011500 01  WS-RESULT-PATH.
011600     05  FILLER                   PIC X(17)
011700                                   VALUE '/cnp/data/result/'.
011800     05  WS-RESULT-NAME           PIC X(64).
011900 01  WS-TRADE-PATH.
012000     05  FILLER                   PIC X(15) VALUE '/cnp/data/trd/'.
012100     05  WS-TRADE-NAME            PIC X(64).
012200 01  WS-MEMBER-PATH.
012300     05  FILLER                   PIC X(14) VALUE '/cnp/data/mbr/'.
012400     05  WS-MEMBER-NAME           PIC X(64).
012500*
012600 01  WS-TRAN-STATUS               PIC X(2)  VALUE '00'.
012700     88  TRAN-OK                  VALUE '00'.
012800 01  WS-RESULT-STATUS             PIC X(2)  VALUE '00'.
012900 01  WS-TRADE-STATUS              PIC X(2)  VALUE '00'.
013000     88  TRADE-OK                 VALUE '00'.
013100     88  TRADE-NOTFOUND           VALUE '23'.
013200 01  WS-TRADE-RRN                 PIC 9(9)  COMP.
013300 01  WS-MEMBER-STATUS             PIC X(2)  VALUE '00'.
013400     88  MEMBER-OK                VALUE '00'.
013500     88  MEMBER-NOTFOUND          VALUE '23'.
013600 01  WS-MEMBER-RRN                PIC 9(9)  COMP.
013700 77  WS-EOF-SW                    PIC 9     VALUE 0.
013800     88  EOF-REACHED              VALUE 1.
013900*
014000* RESULT-CODE IS ONLY 4 BYTES ON THE WIRE (CNP080-RECON-REC) -
014100* THE SHORT E-NNN CODE GOES ON THE RECORD, THE FULL BUSINESS-
014200* RULE NAME GOES IN R-MESSAGE WHERE THERE IS ROOM FOR IT.
014300*
014400 01  WS-RESULT-OK-SW              PIC X     VALUE 'Y'.
014500     88  POSTING-OK                VALUE 'Y'.
014600     88  POSTING-REJECTED          VALUE 'N'.
014700 01  WS-RESULT-CODE                PIC X(4)  VALUE 'OK  '.
014800 01  WS-RESULT-MESSAGE             PIC X(40) VALUE SPACES.
014900 01  WS-BCAN-FAIL-REASON           PIC X(40) VALUE SPACES.
015000 01  WS-TOTAL-TXN-READ             PIC 9(7)  COMP-3 VALUE 0.
015100 01  WS-TOTAL-TXN-OK                PIC 9(7)  COMP-3 VALUE 0.
015200 01  WS-TOTAL-TXN-REJECT            PIC 9(7)  COMP-3 VALUE 0.
015300 77  WS-DISPLAY-COUNT                PIC 9(5) COMP-3 VALUE 0.
015400*
015500 01  WS-PAYMENT-AMOUNT              PIC S9(9) COMP-3.
015600 01  WS-PAYBACK-AMOUNT              PIC S9(9) COMP-3.
015700 01  WS-NEW-BALANCE                 PIC S9(9) COMP-3.
015800*
015900* SAME-DAY / SAME-MONTH COMPARE WORK AREA FOR PCAN (RULE 4/5) -
016000* HOLDS A COPY OF TR1100-PAYMENT-APPROVED-DT SO THE CCYY/MM
016100* PIECES CAN BE COMPARED WITHOUT DISTURBING THE RECORD ITSELF.
016200*
016300 01  WS-APPR-DT                     PIC 9(8).
016400 01  WS-APPR-DT-R REDEFINES WS-APPR-DT.
016500     05  WS-APPR-CCYY                PIC 9(4).
016600     05  WS-APPR-MM                  PIC 9(2).
016700     05  WS-APPR-DD                  PIC 9(2).
016800*
016900 PROCEDURE DIVISION.
017000*
017100 2200-MAIN-LINE.
017200     DISPLAY SPACES UPON CRT.
017300     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
017400     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
017500         INTO WS-TRAN-NAME WS-RESULT-NAME WS-TRADE-NAME
017600              WS-MEMBER-NAME.
017700     DISPLAY '* * * * * B E G I N   M B 2 2 0 0 . C B L'
017800         UPON CRT AT 1401.
017900     IF WS-TRAN-NAME = SPACES
018000        DISPLAY '!!!! ENTER TRAN/RESULT/TRADE/MEMBER FILE'
018100            UPON CRT AT 2301
018200        DISPLAY '!!!!   NAMES ON THE COMMAND LINE !!!!'
018300            UPON CRT AT 2401
018400        STOP RUN.
018500     OPEN INPUT  TRANSACTION-FILE.
018600     OPEN OUTPUT RESULT-FILE.
018700     OPEN I-O    TRADE-FILE.
018800     OPEN I-O    MEMBER-FILE.
018900     PERFORM 2210-READ-TRANSACTION.
019000     PERFORM 2230-MAIN THRU 2230-MAIN-EXIT UNTIL EOF-REACHED.
019100     PERFORM 2280-END-RTN.
019200*
019300 2210-READ-TRANSACTION.
019400     READ TRANSACTION-FILE
019500         AT END MOVE 1 TO WS-EOF-SW.
019600     IF NOT EOF-REACHED
019700        ADD 1 TO WS-TOTAL-TXN-READ.
019800*
019900******************************************
020000*        START MAIN SECTION               *
020100******************************************
020200*
020300 2230-MAIN.
020400     SET POSTING-OK TO TRUE.
020500     MOVE 'OK  '  TO WS-RESULT-CODE.
020600     MOVE SPACES  TO WS-RESULT-MESSAGE.
020700     MOVE T-TRADE-ID TO WS-TRADE-RRN.
020800     PERFORM 2215-READ-TRADE.
020900     IF TRADE-OK
021000        MOVE TR1100-MEMBER-ID TO WS-MEMBER-RRN
021100        PERFORM 2220-READ-MEMBER.
021200     IF POSTING-OK
021300        IF T-TYPE-PAY
021400           PERFORM 2300-PROCESS-PAYMENT THRU 2300-EXIT
021500        ELSE
021600        IF T-TYPE-PCAN
021700           PERFORM 2400-CANCEL-PAYMENT THRU 2400-EXIT
021800        ELSE
021900        IF T-TYPE-BACK
022000           PERFORM 2500-PROCESS-PAYBACK THRU 2500-EXIT
022100        ELSE
022200        IF T-TYPE-BCAN
022300           PERFORM 2600-CANCEL-PAYBACK THRU 2600-EXIT
022400        ELSE
022500           SET POSTING-REJECTED TO TRUE
022600           MOVE 'E099' TO WS-RESULT-CODE
022700           MOVE 'UNKNOWN-TXN-TYPE' TO WS-RESULT-MESSAGE.
022800     IF POSTING-OK
022900        PERFORM 2700-REWRITE-RECORDS
023000        ADD 1 TO WS-TOTAL-TXN-OK
023100     ELSE
023200        ADD 1 TO WS-TOTAL-TXN-REJECT.
023300     PERFORM 2800-WRITE-RESULT.
023400     IF WS-DISPLAY-COUNT = 1000
023500        DISPLAY WS-TOTAL-TXN-READ 'TRANSACTIONS READ -> '
023600            UPON CRT AT 1125
023700        MOVE 0 TO WS-DISPLAY-COUNT.
023800     ADD 1 TO WS-DISPLAY-COUNT.
023900     PERFORM 2210-READ-TRANSACTION.
024000 2230-MAIN-EXIT.
024100     EXIT.
024200*
024300 2215-READ-TRADE.
024400     READ TRADE-FILE.
024500     IF TRADE-NOTFOUND
024600        SET POSTING-REJECTED TO TRUE
024700        MOVE 'E011' TO WS-RESULT-CODE
024800        MOVE 'TRADE-NOT-FOUND' TO WS-RESULT-MESSAGE
024900     ELSE
025000     IF NOT TRADE-OK
025100        PERFORM 2290-ABEND-RTN.
025200*
025300 2220-READ-MEMBER.
025400     READ MEMBER-FILE.
025500     IF MEMBER-NOTFOUND
025600        SET POSTING-REJECTED TO TRUE
025700        MOVE 'E012' TO WS-RESULT-CODE
025800        MOVE 'MEMBER-NOT-FOUND' TO WS-RESULT-MESSAGE
025900     ELSE
026000     IF NOT MEMBER-OK
026100        PERFORM 2290-ABEND-RTN.
026200*
026300******************************************
026400*  2300 - PAY - VALIDATE LIMITS/BALANCE AND POST THE PAYMENT
026500******************************************
026600*
026700 2300-PROCESS-PAYMENT.
026800     MOVE TR1100-PAYMENT-AMOUNT TO WS-PAYMENT-AMOUNT.
026900     IF NOT TR1100-PAYMENT-WAIT
027000        SET POSTING-REJECTED TO TRUE
027100        MOVE 'E001' TO WS-RESULT-CODE
027200        MOVE 'PAYMENT-ALREADY-DONE' TO WS-RESULT-MESSAGE
027300        GO TO 2300-EXIT.
027400     IF WS-PAYMENT-AMOUNT > MB-ONCE-LIMIT
027500        SET POSTING-REJECTED TO TRUE
027600        MOVE 'E002' TO WS-RESULT-CODE
027700        MOVE 'ONCE-LIMIT-EXCEEDED' TO WS-RESULT-MESSAGE
027800        GO TO 2300-EXIT.
027900     IF MB-DAILY-ACCUM + WS-PAYMENT-AMOUNT > MB-DAILY-LIMIT
028000        SET POSTING-REJECTED TO TRUE
028100        MOVE 'E003' TO WS-RESULT-CODE
028200        MOVE 'DAILY-LIMIT-EXCEEDED' TO WS-RESULT-MESSAGE
028300        GO TO 2300-EXIT.
028400     IF MB-MONTHLY-ACCUM + WS-PAYMENT-AMOUNT > MB-MONTHLY-LIMIT
028500        SET POSTING-REJECTED TO TRUE
028600        MOVE 'E004' TO WS-RESULT-CODE
028700        MOVE 'MONTHLY-LIMIT-EXCEEDED' TO WS-RESULT-MESSAGE
028800        GO TO 2300-EXIT.
028900     IF MB-BALANCE < WS-PAYMENT-AMOUNT
029000        SET POSTING-REJECTED TO TRUE
029100        MOVE 'E005' TO WS-RESULT-CODE
029200        MOVE 'BALANCE-LACK' TO WS-RESULT-MESSAGE
029300        GO TO 2300-EXIT.
029400*    RULE 6 - REDUNDANT WITH RULE 5 WHEN AMOUNTS ARE NON-
029500*    NEGATIVE, KEPT PER RQ#4650 / AUDIT REQUEST.
029600     IF MB-BALANCE - WS-PAYMENT-AMOUNT < 0
029700        SET POSTING-REJECTED TO TRUE
029800        MOVE 'E005' TO WS-RESULT-CODE
029900        MOVE 'BALANCE-LACK' TO WS-RESULT-MESSAGE
030000        GO TO 2300-EXIT.
030100*
030200     ADD WS-PAYMENT-AMOUNT  TO MB-DAILY-ACCUM.
030300     ADD WS-PAYMENT-AMOUNT  TO MB-MONTHLY-ACCUM.
030400     SUBTRACT WS-PAYMENT-AMOUNT FROM MB-BALANCE.
030500     SET TR1100-PAYMENT-DONE TO TRUE.
030600     MOVE T-RUN-DATE TO TR1100-PAYMENT-APPROVED-DT.
030700 2300-EXIT.
030800     EXIT.
030900*
031000******************************************
031100*  2400 - PCAN - CANCEL THE PAYMENT, CASCADE A BCAN IF NEEDED
031200******************************************
031300*
031400 2400-CANCEL-PAYMENT.
031500     MOVE TR1100-PAYMENT-AMOUNT TO WS-PAYMENT-AMOUNT.
031600     IF NOT TR1100-PAYMENT-DONE
031700        SET POSTING-REJECTED TO TRUE
031800        MOVE 'E006' TO WS-RESULT-CODE
031900        MOVE 'PAYMENT-NOT-COMPLETE' TO WS-RESULT-MESSAGE
032000        GO TO 2400-EXIT.
032100*
032200*    STEP 1 - CASCADE A PAYBACK CANCEL FIRST WHEN THE PAYBACK
032300*    SIDE IS ALREADY DONE.  A FAILURE HERE IS LOGGED ON THE
032400*    RESULT MESSAGE BUT NEVER ABORTS THE PAYMENT CANCEL ITSELF.
032500*
032600     IF TR1100-PAYBACK-DONE
032700        PERFORM 2600-CANCEL-PAYBACK THRU 2600-EXIT
032800        IF POSTING-REJECTED
032900           MOVE WS-RESULT-MESSAGE TO WS-BCAN-FAIL-REASON
033000           STRING 'BCAN FAILED - ' WS-BCAN-FAIL-REASON
033100               DELIMITED BY SIZE
033200               INTO WS-RESULT-MESSAGE
033300           MOVE 'OK  ' TO WS-RESULT-CODE
033400           SET POSTING-OK TO TRUE
033500        ELSE
033600           SET POSTING-OK TO TRUE.
033700*
033800     SET TR1100-PAYMENT-CNCL TO TRUE.
033900     MOVE T-RUN-DATE TO TR1100-PAYMENT-CANCELED-DT.
034000     ADD WS-PAYMENT-AMOUNT TO MB-BALANCE.
034100*
034200*    RULE 4 AND RULE 5 ARE INDEPENDENT - BOTH ARE EVALUATED
034300*    AGAINST THE ORIGINAL TR1100-PAYMENT-APPROVED-DT, NOT
034400*    AGAINST EACH OTHER (RQ#5144).
034500*
034600     MOVE TR1100-PAYMENT-APPROVED-DT TO WS-APPR-DT.
034700     IF T-RUN-DATE = WS-APPR-DT
034800        SUBTRACT WS-PAYMENT-AMOUNT FROM MB-DAILY-ACCUM.
034900     IF T-RUN-DATE-CCYY = WS-APPR-CCYY
035000        AND T-RUN-DATE-MM = WS-APPR-MM
035100        SUBTRACT WS-PAYMENT-AMOUNT FROM MB-MONTHLY-ACCUM.
035200 2400-EXIT.
035300     EXIT.
035400*
035500******************************************
035600*  2500 - BACK - VALIDATE BALANCE-LIMIT AND POST THE PAYBACK
035700******************************************
035800*
035900 2500-PROCESS-PAYBACK.
036000     MOVE TR1100-PAYBACK-AMOUNT TO WS-PAYBACK-AMOUNT.
036100     IF NOT TR1100-PAYMENT-DONE
036200        SET POSTING-REJECTED TO TRUE
036300        MOVE 'E006' TO WS-RESULT-CODE
036400        MOVE 'PAYMENT-NOT-COMPLETE' TO WS-RESULT-MESSAGE
036500        GO TO 2500-EXIT.
036600     IF TR1100-PAYBACK-DONE
036700        SET POSTING-REJECTED TO TRUE
036800        MOVE 'E007' TO WS-RESULT-CODE
036900        MOVE 'PAYBACK-ALREADY-DONE' TO WS-RESULT-MESSAGE
037000        GO TO 2500-EXIT.
037100     IF WS-PAYBACK-AMOUNT > 0
037200        IF MB-BALANCE + WS-PAYBACK-AMOUNT > MB-BALANCE-LIMIT
037300           SET POSTING-REJECTED TO TRUE
037400           MOVE 'E009' TO WS-RESULT-CODE
037500           MOVE 'PAYBACK-CANCEL-NOT-ALLOWED' TO WS-RESULT-MESSAGE
037600           GO TO 2500-EXIT.
037700*
037800     IF WS-PAYBACK-AMOUNT > 0
037900        ADD WS-PAYBACK-AMOUNT TO MB-BALANCE.
038000     SET TR1100-PAYBACK-DONE TO TRUE.
038100     MOVE T-RUN-DATE TO TR1100-PAYBACK-APPROVED-DT.
038200 2500-EXIT.
038300     EXIT.
038400*
038500******************************************
038600*  2600 - BCAN - VALIDATE BALANCE AND CLAW BACK THE PAYBACK
038700******************************************
038800*
038900 2600-CANCEL-PAYBACK.
039000     MOVE TR1100-PAYBACK-AMOUNT TO WS-PAYBACK-AMOUNT.
039100     IF NOT TR1100-PAYMENT-DONE
039200        SET POSTING-REJECTED TO TRUE
039300        MOVE 'E006' TO WS-RESULT-CODE
039400        MOVE 'PAYMENT-NOT-COMPLETE' TO WS-RESULT-MESSAGE
039500        GO TO 2600-EXIT.
039600     IF NOT TR1100-PAYBACK-DONE
039700        SET POSTING-REJECTED TO TRUE
039800        MOVE 'E008' TO WS-RESULT-CODE
039900        MOVE 'PAYBACK-NOT-COMPLETE' TO WS-RESULT-MESSAGE
040000        GO TO 2600-EXIT.
040100     IF WS-PAYBACK-AMOUNT > 0
040200        IF MB-BALANCE < WS-PAYBACK-AMOUNT
040300           SET POSTING-REJECTED TO TRUE
040400           MOVE 'E009' TO WS-RESULT-CODE
040500           MOVE 'PAYBACK-CANCEL-NOT-ALLOWED' TO WS-RESULT-MESSAGE
040600           GO TO 2600-EXIT.
040700*
040800     IF WS-PAYBACK-AMOUNT > 0
040900        SUBTRACT WS-PAYBACK-AMOUNT FROM MB-BALANCE.
041000     SET TR1100-PAYBACK-CNCL TO TRUE.
041100     MOVE T-RUN-DATE TO TR1100-PAYBACK-CANCELED-DT.
041200 2600-EXIT.
041300     EXIT.
041400*
041500 2700-REWRITE-RECORDS.
041600     REWRITE TR1100-REC.
041700     IF NOT TRADE-OK
041800        PERFORM 2290-ABEND-RTN.
041900     REWRITE MB-REC.
042000     IF NOT MEMBER-OK
042100        PERFORM 2290-ABEND-RTN.
042200*
042300 2800-WRITE-RESULT.
042400     MOVE T-TRADE-ID        TO R-TRADE-ID.
042500     MOVE T-TYPE            TO R-TXN-TYPE.
042600     MOVE WS-RESULT-CODE    TO R-CODE.
042700     MOVE WS-RESULT-MESSAGE TO R-MESSAGE.
042800     WRITE CNP080-RECON-REC.
042900*
043000 2280-END-RTN.
043100     DISPLAY 'FINAL TOTALS FOR MB2200:'     UPON CRT AT 0915.
043200     DISPLAY WS-TOTAL-TXN-READ   'READ    =' UPON CRT AT 1025.
043300     DISPLAY WS-TOTAL-TXN-OK     'POSTED  =' UPON CRT AT 1125.
043400     DISPLAY WS-TOTAL-TXN-REJECT 'REJECTED=' UPON CRT AT 1225.
043500     CLOSE TRANSACTION-FILE.
043600     CLOSE RESULT-FILE.
043700     CLOSE TRADE-FILE.
043800     CLOSE MEMBER-FILE.
043900     STOP RUN.
044000*
044100 2290-ABEND-RTN.
044200     DISPLAY '!!!! TRADE-FILE/MEMBER-FILE I/O ERROR !!!!'
044300         UPON CRT AT 2301.
044400     DISPLAY WS-TRADE-STATUS  UPON CRT AT 2338.
044500     DISPLAY WS-MEMBER-STATUS UPON CRT AT 2341.
044600     CLOSE TRANSACTION-FILE.
044700     CLOSE RESULT-FILE.
044800     CLOSE TRADE-FILE.
044900     CLOSE MEMBER-FILE.
045000     MOVE 16 TO RETURN-CODE.
045100     STOP RUN.

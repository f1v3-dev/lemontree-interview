000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   MB2300.
000300 AUTHOR.       R. HALVORSEN.
000400 INSTALLATION. CNP DATA CENTER.
000500 DATE-WRITTEN. 04/11/90.
000600 DATE-COMPILED.
000700 SECURITY.     CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900*  M B 2 3 0 0  -  TRADE-CREATION JOB
001000*  APPENDS ONE NEW TR1100-REC PER CNP080-TREQ-REC, WAIT/WAIT,
001100*  FOR A VALIDATED MEMBER.  PRODUCER SIDE OF THE MB2200 POSTING
001200*  JOB - NORMALLY RUN AHEAD OF IT, BUT THE SAMPLE TRADE-FILE IS
001300*  PRE-LOADED SO MB2200 CAN ALSO RUN STANDALONE.  RQ#4488.
001400*----------------------------------------------------------------
001500* CHANGE LOG
001600*----------------------------------------------------------------
001700* 04/11/90  RHV    RQ#4488  ORIGINAL CODING.                        RQ4488
001800* 01/09/92  RHV    RQ#4530  FILE STATUS CHECKED AFTER EVERY I/O,    RQ4530
001900*                           ABEND-RTN ADDED PER AUDIT FINDING.
002000* 07/21/94  DPK    RQ#4650  DUPLICATE-TRADE-ID GUARD ADDED ON THE   RQ4650
002100*                           TRADE-FILE WRITE - A RERUN OF A REQUEST
002200*                           FEED WAS SILENTLY OVERLAYING A TRADE
002300*                           THAT HAD ALREADY POSTED.
002400* 02/11/98  DPK    RQ#4901  Y2K REMEDIATION - NO 2-DIGIT YEAR       RQ4901
002500*                           FIELDS ON THIS PROGRAM, NOTHING TO DO.
002600* 06/30/99  DPK    RQ#4901  Y2K FINAL SIGN-OFF.                     RQ4901
002700* 10/10/13  JQT    RQ#5512  RENUMBERED TO JOIN THE MB2100/MB2200    RQ5512
002800*                           BATCH SUITE.
002900*----------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     CONSOLE IS CRT.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT REQUEST-FILE ASSIGN TO DYNAMIC WS-REQUEST-PATH
003800            ORGANIZATION RECORD SEQUENTIAL
003900            FILE STATUS IS WS-REQUEST-STATUS.
004000     SELECT TRADE-FILE ASSIGN TO DYNAMIC WS-TRADE-PATH
004100            ORGANIZATION IS RELATIVE
004200            ACCESS MODE IS RANDOM
004300            RELATIVE KEY IS WS-TRADE-RRN
004400            FILE STATUS IS WS-TRADE-STATUS.
004500     SELECT MEMBER-FILE ASSIGN TO DYNAMIC WS-MEMBER-PATH
004600            ORGANIZATION IS RELATIVE
004700            ACCESS MODE IS RANDOM
004800            RELATIVE KEY IS WS-MEMBER-RRN
004900            FILE STATUS IS WS-MEMBER-STATUS.
005000*
005100 DATA DIVISION.
005200*
005300 FILE SECTION.
005400*
005500 FD  REQUEST-FILE
005600     RECORD CONTAINS 80 CHARACTERS
005700     LABEL RECORDS ARE STANDARD
005800     DATA RECORD IS CNP080-TREQ-REC.
005900 copy '/cnp/devel/treq080.dd.cbl'.
006000*
006100 FD  TRADE-FILE
006200     LABEL RECORDS ARE STANDARD
006300     DATA RECORD IS TR1100-REC.
006400 copy '/cnp/devel/mb1500.cbl'.
006500*
006600 FD  MEMBER-FILE
006700     LABEL RECORDS ARE STANDARD
006800     DATA RECORD IS MB-REC.
006900 copy '/cnp/devel/mblps.dd.cbl'.
007000*
007100 WORKING-STORAGE SECTION.
007200*
007300 01  WS-COMMAND-LINE              PIC X(100).
007400 01  WS-REQUEST-PATH.
007500     05  FILLER                   PIC X(17)
007600                                   VALUE '/cnp/data/treq/'.
007700     05  WS-REQUEST-NAME          PIC X(64).
007800 01  WS-TRADE-PATH.
007900     05  FILLER                   PIC X(15) VALUE '/cnp/data/trd/'.
008000     05  WS-TRADE-NAME            PIC X(64).
008100 01  WS-MEMBER-PATH.
008200     05  FILLER                   PIC X(14) VALUE '/cnp/data/mbr/'.
008300     05  WS-MEMBER-NAME           PIC X(64).
008400*
008500 01  WS-REQUEST-STATUS            PIC X(2)  VALUE '00'.
008600     88  REQUEST-OK               VALUE '00'.
008700 01  WS-TRADE-STATUS              PIC X(2)  VALUE '00'.
008800     88  TRADE-OK                 VALUE '00'.
008900     88  TRADE-DUPLICATE          VALUE '22'.
009000 01  WS-TRADE-RRN                 PIC 9(9)  COMP.
009100 01  WS-MEMBER-STATUS             PIC X(2)  VALUE '00'.
009200     88  MEMBER-OK                VALUE '00'.
009300     88  MEMBER-NOTFOUND          VALUE '23'.
009400 01  WS-MEMBER-RRN                PIC 9(9)  COMP.
009500 77  WS-EOF-SW                    PIC 9     VALUE 0.
009600     88  EOF-REACHED              VALUE 1.
009700*
009800 01  WS-REQUEST-OK-SW             PIC X     VALUE 'Y'.
009900     88  REQUEST-ACCEPTED         VALUE 'Y'.
010000     88  REQUEST-REJECTED         VALUE 'N'.
010100 01  WS-REJECT-REASON             PIC X(40) VALUE SPACES.
010200*
010300 77  WS-TOTAL-REQ-READ            PIC 9(7)  COMP-3 VALUE 0.
010400 01  WS-TOTAL-REQ-CREATED         PIC 9(7)  COMP-3 VALUE 0.
010500 01  WS-TOTAL-REQ-REJECT          PIC 9(7)  COMP-3 VALUE 0.
010600*
010700 PROCEDURE DIVISION.
010800*
010900 2300-MAIN-LINE.
011000     DISPLAY SPACES UPON CRT.
011100     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
011200     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
011300         INTO WS-REQUEST-NAME WS-TRADE-NAME WS-MEMBER-NAME.
011400     DISPLAY '* * * * * B E G I N   M B 2 3 0 0 . C B L'
011500         UPON CRT AT 1401.
011600     IF WS-REQUEST-NAME = SPACES
011700        DISPLAY '!!!! ENTER REQUEST/TRADE/MEMBER FILE NAMES'
011800            UPON CRT AT 2301
011900        DISPLAY '!!!!   ON THE COMMAND LINE !!!!'
012000            UPON CRT AT 2401
012100        STOP RUN.
012200     OPEN INPUT REQUEST-FILE.
012300     OPEN I-O   TRADE-FILE.
012400     OPEN INPUT MEMBER-FILE.
012500     PERFORM 2310-READ-REQUEST.
012600     PERFORM 2320-REQUEST-TRADE THRU 2320-EXIT UNTIL EOF-REACHED.
012700     PERFORM 2380-END-RTN.
012800*
012900 2310-READ-REQUEST.
013000     READ REQUEST-FILE
013100         AT END MOVE 1 TO WS-EOF-SW.
013200     IF NOT EOF-REACHED
013300        ADD 1 TO WS-TOTAL-REQ-READ.
013400*
013500******************************************
013600*  2320 - VALIDATE AND APPEND A NEW WAIT/WAIT TRADE RECORD
013700******************************************
013800*
013900 2320-REQUEST-TRADE.
014000     SET REQUEST-ACCEPTED TO TRUE.
014100     MOVE SPACES TO WS-REJECT-REASON.
014200     MOVE N-MEMBER-ID TO WS-MEMBER-RRN.
014300     READ MEMBER-FILE.
014400     IF MEMBER-NOTFOUND OR MB-DELETED
014500        SET REQUEST-REJECTED TO TRUE
014600        MOVE 'MEMBER-NOT-FOUND' TO WS-REJECT-REASON
014700        GO TO 2320-EXIT.
014800     IF NOT MEMBER-OK
014900        PERFORM 2390-ABEND-RTN.
015000     IF N-PAYMENT-AMOUNT NOT > 0
015100        SET REQUEST-REJECTED TO TRUE
015200        MOVE 'PAYMENT-AMOUNT-MUST-BE-POSITIVE' TO WS-REJECT-REASON
015300        GO TO 2320-EXIT.
015400     IF N-PAYBACK-AMOUNT < 0
015500        SET REQUEST-REJECTED TO TRUE
015600        MOVE 'PAYBACK-AMOUNT-MUST-NOT-BE-NEGATIVE'
015700            TO WS-REJECT-REASON
015800        GO TO 2320-EXIT.
015900*
016000     MOVE N-TRADE-ID      TO WS-TRADE-RRN.
016100     MOVE SPACES          TO TR1100-REC.
016200     MOVE N-TRADE-ID      TO TR1100-TRADE-ID.
016300     MOVE N-MEMBER-ID     TO TR1100-MEMBER-ID.
016400     MOVE N-PAYMENT-AMOUNT  TO TR1100-PAYMENT-AMOUNT.
016500     SET TR1100-PAYMENT-WAIT  TO TRUE.
016600     MOVE 0               TO TR1100-PAYMENT-APPROVED-DT
016700                              TR1100-PAYMENT-CANCELED-DT.
016800     MOVE N-PAYBACK-AMOUNT  TO TR1100-PAYBACK-AMOUNT.
016900     SET TR1100-PAYBACK-WAIT  TO TRUE.
017000     MOVE 0               TO TR1100-PAYBACK-APPROVED-DT
017100                              TR1100-PAYBACK-CANCELED-DT.
017200     WRITE TR1100-REC
017300         INVALID KEY
017400             SET REQUEST-REJECTED TO TRUE
017500             MOVE 'DUPLICATE-TRADE-ID' TO WS-REJECT-REASON.
017600     IF REQUEST-ACCEPTED AND WS-TRADE-STATUS NOT = '00'
017700        PERFORM 2390-ABEND-RTN.
017800 2320-EXIT.
017900     IF REQUEST-REJECTED
018000        DISPLAY 'TRADE REQUEST REJECTED - ' WS-REJECT-REASON
018100            UPON CRT AT 1801
018200        ADD 1 TO WS-TOTAL-REQ-REJECT
018300     ELSE
018400        ADD 1 TO WS-TOTAL-REQ-CREATED.
018500     PERFORM 2310-READ-REQUEST.
018600*
018700 2380-END-RTN.
018800     DISPLAY 'FINAL TOTALS FOR MB2300:'        UPON CRT AT 0915.
018900     DISPLAY WS-TOTAL-REQ-READ    'READ    =' UPON CRT AT 1025.
019000     DISPLAY WS-TOTAL-REQ-CREATED 'CREATED =' UPON CRT AT 1125.
019100     DISPLAY WS-TOTAL-REQ-REJECT  'REJECTED=' UPON CRT AT 1225.
019200     CLOSE REQUEST-FILE.
019300     CLOSE TRADE-FILE.
019400     CLOSE MEMBER-FILE.
019500     STOP RUN.
019600*
019700 2390-ABEND-RTN.
019800     DISPLAY '!!!! TRADE-FILE/MEMBER-FILE I/O ERROR !!!!'
019900         UPON CRT AT 2301.
020000     DISPLAY WS-TRADE-STATUS  UPON CRT AT 2338.
020100     DISPLAY WS-MEMBER-STATUS UPON CRT AT 2341.
020200     CLOSE REQUEST-FILE.
020300     CLOSE TRADE-FILE.
020400     CLOSE MEMBER-FILE.
020500     MOVE 16 TO RETURN-CODE.
020600     STOP RUN.

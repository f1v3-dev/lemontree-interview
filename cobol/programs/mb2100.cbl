000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   MB2100.
000300 AUTHOR.       EJ.
000400 INSTALLATION. CNP DATA CENTER.
000500 DATE-WRITTEN. 03/15/89.
000600 DATE-COMPILED.
000700 SECURITY.     CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900*  M B 2 1 0 0  -  MEMBER DAILY / MONTHLY LIMIT RESET JOB
001000*  MASS-UPDATES MB-DAILY-ACCUM (DAILY RUN) OR MB-MONTHLY-ACCUM
001100*  (MONTHLY RUN, DAY 1) TO ZERO FOR EVERY RECORD ON MEMBER-FILE,
001200*  INCLUDING LOGICALLY DELETED MEMBERS.  FULL-FILE REWRITE, NO
001300*  KEY ORDER NEEDED, NO TOTALS, NO CONTROL BREAKS.  RQ#4471.
001400*----------------------------------------------------------------
001500* CHANGE LOG
001600*----------------------------------------------------------------
001700* 03/15/89  EJ     RQ#4471  ORIGINAL CODING - DAILY RESET ONLY,     RQ4471
001800*                           MONTHLY RESET ADDED AS A SEPARATE
001900*                           RUN MODE PER CUTOVER PLAN.
002000* 07/02/90  EJ     RQ#4471  ADDED WS-RESET-MODE COMMAND-LINE        RQ4471
002100*                           PARM, MONTHLY PARAGRAPH WRITTEN.
002200* 11/19/91  RHV    RQ#4530  FILE STATUS CHECKED AFTER EVERY I/O,    RQ4530
002300*                           ABEND-RTN ADDED PER AUDIT FINDING.
002400* 04/08/93  RHV    RQ#4601  DISPLAY COUNTS EVERY 1000 RECS TO       RQ4601
002500*                           MATCH SETMB2000 OPERATOR CONVENTION.
002600* 09/14/95  DPK    RQ#4688  MONTHLY RUN NOW SKIPS THE RESET WHEN    RQ4688
002700*                           WS-RUN-DATE-DD NOT = 01, RETURN CODE
002800*                           4 - OPERATOR NO LONGER HAS TO REMEMBER
002900*                           THE CALENDAR.
003000* 02/11/98  DPK    RQ#4901  Y2K REMEDIATION - WS-RUN-DATE AND ALL   RQ4901
003100*                           DATE FIELDS ON THIS JOB ALREADY CARRY
003200*                           A 4-DIGIT CENTURY (CCYYMMDD), NO
003300*                           WINDOWING LOGIC REQUIRED.  VERIFIED
003400*                           AGAINST THE 1999/2000 ROLLOVER TEST
003500*                           DECK AND SIGNED OFF BY QA 02/11/98.
003600* 06/30/99  DPK    RQ#4901  Y2K FINAL SIGN-OFF - NO FURTHER         RQ4901
003700*                           CHANGES REQUIRED FOR THIS PROGRAM.
003800* 03/01/02  LMS    RQ#5033  ADDED WS-RESET-TOTAL-RECS COUNT TO      RQ5033
003900*                           THE END-RTN DISPLAY - OPERATIONS
004000*                           WANTED A RECORD COUNT IN THE JOB LOG.
004100* 08/22/06  LMS    RQ#5199  CORRECTED MEMBER-STATUS FILE-STATUS     RQ5199
004200*                           CHECK ON OPEN - WAS FALLING THROUGH
004300*                           TO ABEND-RTN ON A COLD (EMPTY) FILE.
004400* 10/10/13  JQT    RQ#5512  RENUMBERED PARAGRAPHS INTO THE 2100     RQ5512
004500*                           BLOCK TO MATCH THE REST OF THE MBLPS
004600*                           BATCH SUITE (MB2200/MB2300).
004700*----------------------------------------------------------------
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     CONSOLE IS CRT.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT MEMBER-FILE ASSIGN TO DYNAMIC WS-MEMBER-PATH
005600            ORGANIZATION IS RELATIVE
005700            ACCESS MODE IS SEQUENTIAL
005800            RELATIVE KEY IS WS-MEMBER-RRN
005900            FILE STATUS IS WS-MEMBER-STATUS.
006000*
006100 DATA DIVISION.
006200*
006300 FILE SECTION.
006400*
006500 FD  MEMBER-FILE
006600     LABEL RECORDS ARE STANDARD
006700     DATA RECORD IS MB-REC.
006800 copy '/cnp/devel/mblps.dd.cbl'.
006900*
007000 WORKING-STORAGE SECTION.
007100*
007200 01  WS-MEMBER-PATH.
007300     05  FILLER                  PIC X(14) VALUE '/cnp/data/mbr/'.
007400     05  WS-MEMBER-NAME          PIC X(64).
007500 01  WS-MEMBER-RRN               PIC 9(9)  COMP.
007600 01  WS-MEMBER-STATUS            PIC X(2)  VALUE '00'.
007700     88  MEMBER-OK               VALUE '00'.
007800     88  MEMBER-EOF              VALUE '10'.
007900 01  WS-COMMAND-LINE             PIC X(100).
008000 01  WS-RESET-MODE               PIC X(7).
008100     88  RESET-DAILY             VALUE 'DAILY  '.
008200     88  RESET-MONTHLY           VALUE 'MONTHLY'.
008300 01  WS-RUN-DATE                 PIC 9(8).
008400 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
008500     05  WS-RUN-DATE-CCYY        PIC 9(4).
008600     05  WS-RUN-DATE-MM          PIC 9(2).
008700     05  WS-RUN-DATE-DD          PIC 9(2).
008800 77  WS-EOF-SW                   PIC 9     VALUE 0.
008900     88  EOF-REACHED             VALUE 1.
009000 01  WS-RESET-TOTAL-RECS         PIC 9(7)  COMP-3 VALUE 0.
009100 77  WS-DISPLAY-COUNT            PIC 9(5)  COMP-3 VALUE 0.
009200*
009300 PROCEDURE DIVISION.
009400*
009500 2100-MAIN-LINE.
009600     DISPLAY SPACES UPON CRT.
009700     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
009800     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
009900         INTO WS-RESET-MODE WS-RUN-DATE WS-MEMBER-NAME.
010000     DISPLAY '* * * * * B E G I N   M B 2 1 0 0 . C B L'
010100         UPON CRT AT 1401.
010200     DISPLAY 'R E S E T   M O D E '  UPON CRT AT 1501.
010300     DISPLAY WS-RESET-MODE           UPON CRT AT 1521.
010400     IF WS-RESET-MODE NOT = 'DAILY  '
010500        AND WS-RESET-MODE NOT = 'MONTHLY'
010600        DISPLAY '!!!! RESET MODE MUST BE DAILY OR MONTHLY !!!!'
010700            UPON CRT AT 2301
010800        STOP RUN.
010900     IF RESET-MONTHLY AND WS-RUN-DATE-DD NOT = 01
011000        DISPLAY 'MONTHLY RESET SKIPPED - RUN DATE NOT DAY 1'
011100            UPON CRT AT 2301
011200        MOVE 4 TO RETURN-CODE
011300        STOP RUN.
011400     OPEN I-O MEMBER-FILE.
011500     IF WS-MEMBER-STATUS NOT = '00' AND WS-MEMBER-STATUS NOT = '05'
011600        PERFORM 2190-ABEND-RTN.
011700     PERFORM 2110-READ-MEMBER.
011800     PERFORM 2120-RESET-ONE-MEMBER THRU 2120-RESET-ONE-MEMBER-EXIT
011900         UNTIL EOF-REACHED.
012000     PERFORM 2180-END-RTN.
012100*
012200 2110-READ-MEMBER.
012300     READ MEMBER-FILE NEXT RECORD
012400         AT END MOVE 1 TO WS-EOF-SW.
012500     IF NOT EOF-REACHED AND WS-MEMBER-STATUS NOT = '00'
012600        PERFORM 2190-ABEND-RTN.
012700*
012800 2120-RESET-ONE-MEMBER.
012900     IF RESET-DAILY
013000        MOVE 0 TO MB-DAILY-ACCUM
013100        MOVE WS-RUN-DATE TO MB-LAST-RESET-DAILY-DT
013200     ELSE
013300        MOVE 0 TO MB-MONTHLY-ACCUM
013400        MOVE WS-RUN-DATE TO MB-LAST-RESET-MONTHLY-DT.
013500     REWRITE MB-REC.
013600     IF WS-MEMBER-STATUS NOT = '00'
013700        PERFORM 2190-ABEND-RTN.
013800     ADD 1 TO WS-RESET-TOTAL-RECS.
013900     IF WS-DISPLAY-COUNT = 1000
014000        DISPLAY WS-RESET-TOTAL-RECS 'MEMBERS RESET -> '
014100            UPON CRT AT 1125
014200        MOVE 0 TO WS-DISPLAY-COUNT.
014300     ADD 1 TO WS-DISPLAY-COUNT.
014400     PERFORM 2110-READ-MEMBER.
014500 2120-RESET-ONE-MEMBER-EXIT.
014600     EXIT.
014700*
014800 2180-END-RTN.
014900     DISPLAY 'FINAL TOTALS FOR MB2100:' UPON CRT AT 0915.
015000     DISPLAY WS-RESET-MODE               UPON CRT AT 0940.
015100     DISPLAY WS-RESET-TOTAL-RECS 'TOTAL RESET =' UPON CRT AT 1125.
015200     CLOSE MEMBER-FILE.
015300     STOP RUN.
015400*
015500 2190-ABEND-RTN.
015600     DISPLAY '!!!! MEMBER-FILE I/O ERROR, STATUS = '
015700         UPON CRT AT 2301.
015800     DISPLAY WS-MEMBER-STATUS UPON CRT AT 2338.
015900     CLOSE MEMBER-FILE.
016000     MOVE 16 TO RETURN-CODE.
016100     STOP RUN.
